000010******************************************************************
000020*    FDINVAL.CBL
000030*    FILE SECTION LAYOUT FOR THE INVALID-OUT FILE
000040*
000050*    ONE RECORD PER TRANSACTION REJECTED BY TX-VALIDATE, CARRYING
000060*    THE EXACT REASON TEXT IN IV-MESSAGE.
000070******************************************************************
000080*    CHANGE LOG
000090*    2026-08-09 RMC   NEW LAYOUT FOR TICKET SI-0118
000100******************************************************************
000110
000120    FD  INVALID-FILE
000130        LABEL RECORDS ARE STANDARD.
000140
000150    01  INVALID-RECORD.
000160        05  IV-DATE                  PIC X(19).
000170        05  FILLER                   PIC X(01) VALUE SPACE.
000180        05  IV-AMOUNT                PIC S9(9)V99.
000190        05  FILLER                   PIC X(01) VALUE SPACE.
000200        05  IV-CEILING               PIC S9(9)V99.
000210        05  FILLER                   PIC X(01) VALUE SPACE.
000220        05  IV-REMANENT              PIC S9(9)V99.
000230        05  FILLER                   PIC X(01) VALUE SPACE.
000240        05  IV-MESSAGE               PIC X(40).
000250        05  FILLER                   PIC X(05) VALUE SPACES.
