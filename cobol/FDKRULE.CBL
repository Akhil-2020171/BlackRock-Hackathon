000010******************************************************************
000020*    FDKRULE.CBL
000030*    FILE SECTION LAYOUT FOR THE K-RULES TABLE FILE
000040*
000050*    EACH RECORD IS ONE BONUS/CAMPAIGN WINDOW.  NO AMOUNT IS
000060*    CHANGED BY A K WINDOW - IT ONLY SETS TF-IN-K-PERIOD ON THE
000070*    FILTERED RECORD WHEN THE TRANSACTION DATE FALLS INSIDE IT.
000080******************************************************************
000090*    CHANGE LOG
000100*    2026-08-09 RMC   NEW LAYOUT FOR TICKET SI-0118
000110******************************************************************
000120
000130    FD  KRULE-FILE
000140        LABEL RECORDS ARE STANDARD.
000150
000160    01  KRULE-RECORD.
000170        05  K-START                  PIC X(19).
000180        05  FILLER                   PIC X(01) VALUE SPACE.
000190        05  K-END                    PIC X(19).
000200        05  FILLER                   PIC X(09) VALUE SPACES.
