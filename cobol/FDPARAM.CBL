000010******************************************************************
000020*    FDPARAM.CBL
000030*    FILE SECTION LAYOUT FOR THE PARAMS FILE - ONE RECORD
000040*    CARRYING THE MONTHLY WAGE CAP USED BY TX-VALIDATE.
000050******************************************************************
000060*    CHANGE LOG
000070*    2026-08-09 RMC   NEW LAYOUT FOR TICKET SI-0118
000080******************************************************************
000090
000100    FD  PARAM-FILE
000110        LABEL RECORDS ARE STANDARD.
000120
000130    01  PARAM-RECORD.
000140        05  PA-WAGE                  PIC S9(9)V99.
000150        05  FILLER                   PIC X(20) VALUE SPACES.
