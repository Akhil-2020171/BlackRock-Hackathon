000010******************************************************************
000020*    FDPRULE.CBL
000030*    FILE SECTION LAYOUT FOR THE P-RULES TABLE FILE
000040*
000050*    EACH RECORD IS ONE TOP-UP WINDOW.  EVERY WINDOW THAT
000060*    CONTAINS THE TRANSACTION DATE ADDS P-EXTRA TO THE REMANENT -
000070*    THE WINDOWS ARE CUMULATIVE AND DO NOT TOUCH THE CEILING.
000080******************************************************************
000090*    CHANGE LOG
000100*    2026-08-09 RMC   NEW LAYOUT FOR TICKET SI-0118
000110******************************************************************
000120
000130    FD  PRULE-FILE
000140        LABEL RECORDS ARE STANDARD.
000150
000160    01  PRULE-RECORD.
000170        05  P-EXTRA                  PIC S9(9)V99.
000180        05  FILLER                   PIC X(01) VALUE SPACE.
000190        05  P-START                  PIC X(19).
000200        05  FILLER                   PIC X(01) VALUE SPACE.
000210        05  P-END                    PIC X(19).
000220        05  FILLER                   PIC X(09) VALUE SPACES.
