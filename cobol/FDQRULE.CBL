000010******************************************************************
000020*    FDQRULE.CBL
000030*    FILE SECTION LAYOUT FOR THE Q-RULES TABLE FILE
000040*
000050*    EACH RECORD IS ONE "MOMENT" WINDOW.  WHEN A TRANSACTION
000060*    FALLS INSIDE [Q-START,Q-END] THE ROUND-UP IS OVERRIDDEN -
000070*    Q-FIXED BECOMES THE REMANENT, UNLESS Q-FIXED IS ZERO, IN
000080*    WHICH CASE THE TRANSACTION IS DROPPED.  SEE PL-FILTER.CBL.
000090******************************************************************
000100*    CHANGE LOG
000110*    2026-08-09 RMC   NEW LAYOUT FOR TICKET SI-0118
000120******************************************************************
000130
000140    FD  QRULE-FILE
000150        LABEL RECORDS ARE STANDARD.
000160
000170    01  QRULE-RECORD.
000180        05  Q-FIXED                  PIC S9(9)V99.
000190        05  FILLER                   PIC X(01) VALUE SPACE.
000200        05  Q-START                  PIC X(19).
000210        05  FILLER                   PIC X(01) VALUE SPACE.
000220        05  Q-END                    PIC X(19).
000230        05  FILLER                   PIC X(09) VALUE SPACES.
