000010******************************************************************
000020*    FDTRANS.CBL
000030*    FILE SECTION LAYOUT FOR THE TRANSACTIONS INPUT FILE
000040*
000050*    ONE RECORD PER PAYMENT TRANSACTION PRESENTED TO THE SWEEP.
000060*    TX-DATE CARRIES THE FULL TIMESTAMP SO THE Q/P/K WINDOW
000070*    TESTS CAN COMPARE IT DIRECTLY AS A STRING (SEE PL-FILTER).
000080******************************************************************
000090*    CHANGE LOG
000100*    2026-08-09 RMC   NEW LAYOUT FOR TICKET SI-0118
000110******************************************************************
000120
000130    FD  TRANS-FILE
000140        LABEL RECORDS ARE STANDARD.
000150
000160    01  TRANS-RECORD.
000170        05  TX-DATE                  PIC X(19).
000180        05  FILLER                   PIC X(01) VALUE SPACE.
000190        05  TX-AMOUNT                PIC S9(9)V99.
000200        05  FILLER                   PIC X(09) VALUE SPACES.
