000010******************************************************************
000020*    FDVALID.CBL
000030*    FILE SECTION LAYOUT FOR THE VALID-OUT FILE
000040*
000050*    ONE RECORD PER TRANSACTION THAT SURVIVED TX-VALIDATE - THE
000060*    CEILING/REMANENT CARRIED THROUGH UNCHANGED FROM TX-FILTER.
000070******************************************************************
000080*    CHANGE LOG
000090*    2026-08-09 RMC   NEW LAYOUT FOR TICKET SI-0118
000100******************************************************************
000110
000120    FD  VALID-FILE
000130        LABEL RECORDS ARE STANDARD.
000140
000150    01  VALID-RECORD.
000160        05  VO-DATE                  PIC X(19).
000170        05  FILLER                   PIC X(01) VALUE SPACE.
000180        05  VO-AMOUNT                PIC S9(9)V99.
000190        05  FILLER                   PIC X(01) VALUE SPACE.
000200        05  VO-CEILING               PIC S9(9)V99.
000210        05  FILLER                   PIC X(01) VALUE SPACE.
000220        05  VO-REMANENT              PIC S9(9)V99.
000230        05  FILLER                   PIC X(01) VALUE SPACE.
000240        05  VO-IN-K-PERIOD           PIC X(01).
000250        05  FILLER                   PIC X(08) VALUE SPACES.
