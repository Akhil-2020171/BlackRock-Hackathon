000010******************************************************************
000020*    PL-FILTER.CBL
000030*    PARAGRAPH LIBRARY - TX-FILTER: APPLIES THE Q/P/K DATE-
000040*    WINDOW RULES TO THE WORKING TRANSACTION BEFORE IT REACHES
000050*    TX-VALIDATE.  COPIED INTO ROUND-UP-SWEEP-BATCH BELOW
000060*    2200-APPLY-RULES.
000070*
000080*    2240-DATE-IN-WINDOW IS THE INCLUSIVE DATE-RANGE TEST (START
000090*    <= TARGET <= END) SHARED BY ALL THREE RULE FAMILIES.  THE
000100*    yyyy-MM-dd HH:mm:ss TIMESTAMP IS FIXED-WIDTH SO A PLAIN
000110*    ALPHANUMERIC COMPARE SORTS THE SAME AS A CALENDAR COMPARE -
000120*    NO DATE-ARITHMETIC ROUTINE IS NEEDED HERE.
000130******************************************************************
000140*    CHANGE LOG
000150*    2026-08-09 RMC   ORIGINAL PARAGRAPHS, TICKET SI-0118
000160******************************************************************
000170
000180 2200-APPLY-RULES.
000185*    PERFORMED ONCE PER TRANSACTION FROM 2000-PROCESS-ONE-
000186*    TRANSACTION IN THE MAIN DRIVER, BEFORE TX-VALIDATE RUNS.
000190
000200*    RESET BOTH SWITCHES FOR THE CURRENT TRANSACTION FIRST - A
000201*    LEFTOVER "Y" FROM THE PREVIOUS TRANSACTION WOULD OTHERWISE
000202*    SHORT-CIRCUIT THE K-RULE SCAN OR DROP A TRANSACTION THAT
000203*    WAS NEVER ACTUALLY MATCHED TO A ZERO-REMANENT Q WINDOW.
000204     MOVE "N" TO WS-DROP-TRANSACTION.
000205     MOVE "N" TO WS-WORK-IN-K.
000210
000211*    A TRANSACTION THAT IS ALREADY REJECTED ON AMOUNT HAS NO
000212*    ROUND-UP TO COMPUTE AND NO RULE WINDOW TO CHECK - LEAVE THE
000213*    CEILING AND REMANENT AT ZERO AND LET TX-VALIDATE REJECT IT
000214*    ON THE AMOUNT TEST BELOW IN PL-VALIDATE.CBL.
000220     IF WS-WORK-AMOUNT NOT > ZERO
000230        MOVE ZERO TO WS-WORK-CEILING
000240        MOVE ZERO TO WS-WORK-REMANENT
000260     ELSE
000261*       DEFAULT ROUND-UP FIRST, THEN LET THE THREE RULE FAMILIES
000262*       ADJUST OR WAIVE IT IN THE ORDER SPEC SI-0118 CALLS FOR -
000263*       Q (OVERRIDE OR WAIVE), THEN P (CUMULATIVE TOP-UP), THEN
000264*       K (CAMPAIGN FLAG, NO AMOUNT CHANGE).  A Q-RULE WAIVER
000265*       DROPS THE TRANSACTION OUTRIGHT, SO P AND K NEVER RUN
000266*       FOR IT.
000270        PERFORM 2100-COMPUTE-ROUNDUP THRU 2100-COMPUTE-ROUNDUP-EXIT
000280        PERFORM 2210-APPLY-Q-RULE THRU 2210-APPLY-Q-RULE-EXIT
000290        IF NOT DROP-TRANSACTION
000300           PERFORM 2220-APPLY-P-RULE THRU 2220-APPLY-P-RULE-EXIT
000310           PERFORM 2230-APPLY-K-RULE THRU 2230-APPLY-K-RULE-EXIT
000320        END-IF
000330     END-IF.
000340
000350 2200-APPLY-RULES-EXIT.
000360     EXIT.
000370*    -----------------------------------------------------------
000380
000390 2210-APPLY-Q-RULE.
000395*    PERFORMED ONLY WHEN THE TRANSACTION STILL HAS A POSITIVE
000396*    AMOUNT - A ZERO-OR-LESS AMOUNT SKIPS STRAIGHT TO TX-
000397*    VALIDATE WITHOUT EVER REACHING THIS PARAGRAPH.
000400
000401*    Q-RULE SELECTION IS LATEST-START-WINS WHEN TWO WINDOWS
000402*    OVERLAP (REQUEST SI-0047) - WS-BEST-Q-IDX IS CLEARED HERE
000403*    AND THEN 2211-CHECK-ONE-Q-WINDOW IS PERFORMED ONCE PER
000404*    TABLE ROW TO FIND THE WINNING ENTRY.
000410     MOVE ZERO TO WS-BEST-Q-IDX.
000420
000430     PERFORM 2211-CHECK-ONE-Q-WINDOW
000440             VARYING WS-Q-IDX FROM 1 BY 1
000450               UNTIL WS-Q-IDX > WS-Q-COUNT.
000460
000471*    A FIXED REMANENT OF ZERO ON THE WINNING ROW MEANS THIS
000472*    MOMENT WAIVES THE SWEEP ENTIRELY - DROP THE TRANSACTION.
000473*    OTHERWISE THE WINNING ROW'S FIXED FIGURE REPLACES THE
000474*    DEFAULT ROUND-UP COMPUTED IN PL-ROUNDUP.CBL ABOVE.
000480     IF WS-BEST-Q-IDX > ZERO
000490        IF WS-Q-FIXED (WS-BEST-Q-IDX) = ZERO
000500           MOVE "Y" TO WS-DROP-TRANSACTION
000510        ELSE
000515*          CEILING = AMOUNT + THE Q-RULE'S FIXED FIGURE, NOT THE
000516*          DEFAULT CEILING PL-ROUNDUP.CBL COMPUTED EARLIER.
000520           MOVE WS-Q-FIXED (WS-BEST-Q-IDX) TO WS-WORK-REMANENT
000530           COMPUTE WS-WORK-CEILING =
000540                   WS-WORK-AMOUNT + WS-Q-FIXED (WS-BEST-Q-IDX)
000550        END-IF
000560     END-IF.
000570
000580 2210-APPLY-Q-RULE-EXIT.
000590     EXIT.
000600*    -----------------------------------------------------------
000610
000620 2211-CHECK-ONE-Q-WINDOW.
000625*    PERFORMED ONCE PER ROW OF WS-Q-TABLE BY THE VARYING IN
000626*    2210 ABOVE - NEVER PERFORMED DIRECTLY FROM ANYWHERE ELSE.
000630
000640*    ONE ROW OF THE Q-RULES TABLE AGAINST THE WORKING TRANSACTION
000650*    DATE/TIME - IF IT FALLS IN THIS WINDOW AND STARTS LATER THAN
000660*    THE BEST ROW FOUND SO FAR, IT BECOMES THE NEW BEST ROW.
000670     MOVE WS-WORK-DATE          TO WS-CMP-TARGET.
000680     MOVE WS-Q-START (WS-Q-IDX) TO WS-CMP-START.
000690     MOVE WS-Q-END   (WS-Q-IDX) TO WS-CMP-END.
000700     PERFORM 2240-DATE-IN-WINDOW THRU 2240-DATE-IN-WINDOW-EXIT.
000710
000720     IF CMP-IN-WINDOW
000725*       FIRST MATCH EVER SEEN, OR A LATER-STARTING WINDOW THAN
000726*       THE CURRENT BEST - EITHER WAY THIS ROW BECOMES THE BEST.
000730        IF WS-BEST-Q-IDX = ZERO
000740           OR WS-Q-START (WS-Q-IDX) > WS-Q-START (WS-BEST-Q-IDX)
000750           MOVE WS-Q-IDX TO WS-BEST-Q-IDX
000760        END-IF
000770     END-IF.
000780*    -----------------------------------------------------------
000790
000800 2220-APPLY-P-RULE.
000810
000811*    ONLY REACHED WHEN 2200 ABOVE FOUND THE TRANSACTION STILL
000812*    STANDING AFTER THE Q-RULE PASS - A DROPPED TRANSACTION
000813*    NEVER SEES THIS PARAGRAPH.
000820*    P-RULE IS CUMULATIVE - EVERY MATCHING WINDOW ADDS ITS
000830*    EXTRA TOP-UP TO THE REMANENT, UNLIKE Q WHICH PICKS ONE
000840*    WINNER.  AN OVERLAPPING SECOND WINDOW SIMPLY ADDS AGAIN.
000850     PERFORM 2221-CHECK-ONE-P-WINDOW
000860             VARYING WS-P-IDX FROM 1 BY 1
000870               UNTIL WS-P-IDX > WS-P-COUNT.
000880
000890 2220-APPLY-P-RULE-EXIT.
000900     EXIT.
000910*    -----------------------------------------------------------
000920
000930 2221-CHECK-ONE-P-WINDOW.
000935*    PERFORMED ONCE PER ROW OF WS-P-TABLE BY THE VARYING IN
000936*    2220 ABOVE.
000940
000950*    ONE ROW OF THE P-RULES TABLE - IF THE WORKING TRANSACTION
000960*    FALLS INSIDE IT, ITS EXTRA TOP-UP ADDS TO THE REMANENT THAT
000970*    WILL BE SWEPT, NOT TO THE CEILING ITSELF.
000980     MOVE WS-WORK-DATE          TO WS-CMP-TARGET.
000990     MOVE WS-P-START (WS-P-IDX) TO WS-CMP-START.
001000     MOVE WS-P-END   (WS-P-IDX) TO WS-CMP-END.
001010     PERFORM 2240-DATE-IN-WINDOW THRU 2240-DATE-IN-WINDOW-EXIT.
001020
001025*    NOTE THE LACK OF AN ELSE HERE - A NON-MATCHING ROW SIMPLY
001026*    CONTRIBUTES NOTHING AND THE SCAN MOVES ON TO THE NEXT ROW.
001030     IF CMP-IN-WINDOW
001040        ADD WS-P-EXTRA (WS-P-IDX) TO WS-WORK-REMANENT.
001050*    -----------------------------------------------------------
001060
001070 2230-APPLY-K-RULE.
001080
001081*    RUNS RIGHT AFTER THE P-RULE PASS ABOVE, STILL ONLY FOR A
001082*    TRANSACTION THAT SURVIVED THE Q-RULE CHECK IN 2200.
001090*    K-RULE IS A PLAIN BOOLEAN FLAG - THE FIRST MATCHING WINDOW
001100*    SETS WS-WORK-IN-K TO "Y" AND THE SCAN STOPS; NO AMOUNT ON
001110*    THE TRANSACTION IS EVER CHANGED BY THIS RULE.
001120     PERFORM 2231-CHECK-ONE-K-WINDOW
001130             VARYING WS-K-IDX FROM 1 BY 1
001140               UNTIL WS-K-IDX > WS-K-COUNT
001150                  OR WS-WORK-IN-K = "Y".
001160
001170 2230-APPLY-K-RULE-EXIT.
001180     EXIT.
001190*    -----------------------------------------------------------
001200
001210 2231-CHECK-ONE-K-WINDOW.
001215*    PERFORMED ONCE PER ROW OF WS-K-TABLE BY THE VARYING IN
001216*    2230 ABOVE - THE VARYING STOPS EARLY ON THE FIRST MATCH.
001220
001230*    ONE ROW OF THE K-RULES TABLE - NO AMOUNT FIELDS IN THIS
001240*    TABLE AT ALL, JUST THE WINDOW ITSELF.
001250     MOVE WS-WORK-DATE          TO WS-CMP-TARGET.
001260     MOVE WS-K-START (WS-K-IDX) TO WS-CMP-START.
001270     MOVE WS-K-END   (WS-K-IDX) TO WS-CMP-END.
001280     PERFORM 2240-DATE-IN-WINDOW THRU 2240-DATE-IN-WINDOW-EXIT.
001290
001300     IF CMP-IN-WINDOW
001310        MOVE "Y" TO WS-WORK-IN-K.
001320*    -----------------------------------------------------------
001330
001340 2240-DATE-IN-WINDOW.
001350
001360*    SHARED INCLUSIVE-RANGE TEST - START <= TARGET <= END - USED
001370*    BY ALL THREE RULE FAMILIES ABOVE AGAINST WS-CMP-TARGET/
001380*    WS-CMP-START/WS-CMP-END, WHICH THE CALLING PARAGRAPH MOVES
001390*    IN BEFORE EVERY PERFORM OF THIS PARAGRAPH.
001400     MOVE "N" TO WS-CMP-RESULT.
001410
001415*    BOTH ENDS OF THE WINDOW ARE INCLUSIVE - A TRANSACTION DATED
001416*    EXACTLY ON WS-CMP-START OR WS-CMP-END STILL COUNTS AS IN
001417*    THE WINDOW, PER REQUEST SI-0031.
001420     IF WS-CMP-TARGET >= WS-CMP-START
001430        AND WS-CMP-TARGET <= WS-CMP-END
001440        MOVE "Y" TO WS-CMP-RESULT.
001450
001460 2240-DATE-IN-WINDOW-EXIT.
001470     EXIT.
001480*    -----------------------------------------------------------
