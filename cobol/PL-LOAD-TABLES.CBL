000010******************************************************************
000020*    PL-LOAD-TABLES.CBL
000030*    PARAGRAPH LIBRARY - LOADS THE Q-RULES/P-RULES/K-RULES FILES
000040*    INTO WORKING-STORAGE TABLES AND READS THE ONE-RECORD PARAMS
000050*    FILE.  COPIED INTO ROUND-UP-SWEEP-BATCH BELOW 1100-LOAD-
000060*    TABLES.  ALL THREE RULE FILES ARE OPTIONAL - AN EMPTY FILE
000070*    JUST LEAVES ITS TABLE AT ZERO OCCURRENCES.
000080******************************************************************
000090*    CHANGE LOG
000100*    2026-08-09 RMC   ORIGINAL PARAGRAPHS, TICKET SI-0118
000110******************************************************************
000120
000130 1100-LOAD-TABLES.
000135*    PERFORMED ONCE, FROM 1000-START-RUN IN THE MAIN DRIVER,
000136*    BEFORE THE FIRST TRANSACTION IS EVER READ.
000140
000141*    EACH RULE FILE IS OPENED, READ TO END OF FILE INTO ITS OWN
000142*    TABLE, AND CLOSED BEFORE THE NEXT ONE IS OPENED - THE THREE
000143*    TABLES NEVER NEED TO BE OPEN AT THE SAME TIME, SO THIS SHOP
000144*    DOES NOT BOTHER HOLDING ALL THREE FILES OPEN AT ONCE.
000145*    Q-RULES FIRST - WS-Q-COUNT IS CLEARED BEFORE THE LOAD SO A
000146*    RERUN OF THIS PARAGRAPH (THERE ISN'T ONE TODAY, BUT THE
000147*    HABIT IS CHEAP) NEVER DOUBLES UP THE TABLE.
000150     OPEN INPUT QRULE-FILE.
000160     MOVE ZERO TO WS-Q-COUNT.
000170     PERFORM 1110-READ-QRULE-NEXT.
000180     PERFORM 1120-STORE-QRULE-ENTRY
000190                          UNTIL WS-QRULE-EOF = "Y".
000200     CLOSE QRULE-FILE.
000210
000215*    P-RULES SECOND, SAME READ-AHEAD SHAPE AS Q-RULES ABOVE.
000220     OPEN INPUT PRULE-FILE.
000230     MOVE ZERO TO WS-P-COUNT.
000240     PERFORM 1130-READ-PRULE-NEXT.
000250     PERFORM 1140-STORE-PRULE-ENTRY
000260                          UNTIL WS-PRULE-EOF = "Y".
000270     CLOSE PRULE-FILE.
000280
000285*    K-RULES THIRD, SAME READ-AHEAD SHAPE AGAIN.
000290     OPEN INPUT KRULE-FILE.
000300     MOVE ZERO TO WS-K-COUNT.
000310     PERFORM 1150-READ-KRULE-NEXT.
000320     PERFORM 1160-STORE-KRULE-ENTRY
000330                          UNTIL WS-KRULE-EOF = "Y".
000340     CLOSE KRULE-FILE.
000350
000351*    THE WAGE CAP IS A SINGLE-RECORD FILE - NO TABLE NEEDED, JUST
000352*    ONE READ.  AN EMPTY PARAMS FILE IS TREATED AS A WAGE CAP OF
000353*    ZERO RATHER THAN AN ABEND, WHICH MEANS EVERY TRANSACTION
000354*    WILL FAIL THE WAGE-CAP TEST IN PL-VALIDATE.CBL UNTIL THE
000355*    FILE IS POPULATED - THAT IS INTENTIONAL, NOT A BUG.
000360     OPEN INPUT PARAM-FILE.
000370     READ PARAM-FILE
000380        AT END
000390           DISPLAY "*** PARAMS FILE IS EMPTY - WAGE SET TO ZERO ***"
000400           MOVE ZERO TO PA-WAGE
000410     END-READ.
000415*    PA-WAGE ITSELF IS NOT KEPT AROUND AFTER THE CLOSE BELOW -
000416*    WS-WAGE IS THE COPY EVERY OTHER PARAGRAPH IN THE RUN READS.
000420     MOVE PA-WAGE TO WS-WAGE.
000430     CLOSE PARAM-FILE.
000440
000450 1100-LOAD-TABLES-EXIT.
000460     EXIT.
000470*    -----------------------------------------------------------
000475*    THE SIX READ-AHEAD/STORE PARAGRAPH PAIRS BELOW FOLLOW THE
000476*    SAME READ-AHEAD SHAPE USED ELSEWHERE IN THIS SHOP FOR A
000477*    SEQUENTIAL LOAD - READ ONE RECORD AHEAD BEFORE THE LOOP
000478*    STARTS, THEN EACH STORE PARAGRAPH READS THE NEXT ONE BEFORE
000479*    RETURNING TO THE UNTIL TEST IN 1100 ABOVE.
000480
000490 1110-READ-QRULE-NEXT.
000491*    READ-AHEAD PARAGRAPH - ONE RECORD OF Q-RULES, OR SETS THE
000492*    EOF SWITCH SO THE UNTIL IN 1100 ABOVE STOPS THE LOAD LOOP.
000493*    PERFORMED ONCE BEFORE THE LOOP STARTS AND ONCE MORE AT THE
000494*    BOTTOM OF 1120-STORE-QRULE-ENTRY.
000500     READ QRULE-FILE
000510        AT END MOVE "Y" TO WS-QRULE-EOF
000520     END-READ.
000530*    -----------------------------------------------------------
000540
000550 1120-STORE-QRULE-ENTRY.
000551*    COPY THE RECORD JUST READ INTO THE NEXT FREE ROW OF
000552*    WS-Q-TABLE, THEN READ AHEAD FOR THE NEXT ONE.  A TABLE THAT
000553*    FILLS UP IS LOGGED AND THE EXTRA ROWS ARE SIMPLY IGNORED -
000554*    200 ROWS HAS ALWAYS BEEN MORE THAN THIS FEED PRODUCES.
000560     IF WS-Q-COUNT < WS-Q-TABLE-MAX
000565*       BUMP THE ROW COUNT FIRST SO THE MOVES BELOW LAND IN THE
000566*       NEW ROW RATHER THAN OVERWRITING THE LAST ONE STORED.
000570        ADD 1 TO WS-Q-COUNT
000580        MOVE Q-FIXED TO WS-Q-FIXED (WS-Q-COUNT)
000590        MOVE Q-START TO WS-Q-START (WS-Q-COUNT)
000600        MOVE Q-END   TO WS-Q-END   (WS-Q-COUNT)
000610     ELSE
000620        DISPLAY "*** Q-RULES TABLE FULL - ENTRY IGNORED ***".
000630
000635*    READ AHEAD FOR THE NEXT ROW BEFORE RETURNING TO 1100'S
000636*    UNTIL TEST - IF THIS WAS THE LAST RECORD, THE READ JUST
000637*    ABOVE AT 1110 SETS WS-QRULE-EOF AND THE LOOP ENDS NEXT TIME.
000640     PERFORM 1110-READ-QRULE-NEXT.
000650*    -----------------------------------------------------------
000660
000670 1130-READ-PRULE-NEXT.
000671*    READ-AHEAD PARAGRAPH FOR THE P-RULES FILE - SAME SHAPE AS
000672*    1110-READ-QRULE-NEXT ABOVE.
000680     READ PRULE-FILE
000690        AT END MOVE "Y" TO WS-PRULE-EOF
000700     END-READ.
000710*    -----------------------------------------------------------
000720
000730 1140-STORE-PRULE-ENTRY.
000731*    COPY THE RECORD JUST READ INTO WS-P-TABLE AND READ AHEAD FOR
000732*    THE NEXT ONE, THE SAME BOUNDED-TABLE PATTERN AS 1120 ABOVE.
000740     IF WS-P-COUNT < WS-P-TABLE-MAX
000745*       SAME BUMP-THEN-MOVE ORDER AS 1120 ABOVE.
000750        ADD 1 TO WS-P-COUNT
000760        MOVE P-EXTRA TO WS-P-EXTRA (WS-P-COUNT)
000770        MOVE P-START TO WS-P-START (WS-P-COUNT)
000780        MOVE P-END   TO WS-P-END   (WS-P-COUNT)
000790     ELSE
000800        DISPLAY "*** P-RULES TABLE FULL - ENTRY IGNORED ***".
000810
000815*    SAME READ-AHEAD HANDOFF AS 1120 ABOVE - THE LOOP IN 1100
000816*    ENDS WHEN THIS READ-AHEAD SETS WS-PRULE-EOF.
000820     PERFORM 1130-READ-PRULE-NEXT.
000830*    -----------------------------------------------------------
000840
000850 1150-READ-KRULE-NEXT.
000851*    READ-AHEAD PARAGRAPH FOR THE K-RULES FILE - SAME SHAPE AS
000852*    1110-READ-QRULE-NEXT ABOVE.
000860     READ KRULE-FILE
000870        AT END MOVE "Y" TO WS-KRULE-EOF
000880     END-READ.
000890*    -----------------------------------------------------------
000900
000910 1160-STORE-KRULE-ENTRY.
000911*    K-RULES CARRY NO AMOUNT FIELD, JUST THE WINDOW ITSELF - COPY
000912*    THE START/END INTO WS-K-TABLE AND READ AHEAD FOR THE NEXT
000913*    ONE, THE SAME BOUNDED-TABLE PATTERN AS 1120 ABOVE.
000920     IF WS-K-COUNT < WS-K-TABLE-MAX
000925*       SAME BUMP-THEN-MOVE ORDER AS 1120 AND 1140 ABOVE.
000930        ADD 1 TO WS-K-COUNT
000940        MOVE K-START TO WS-K-START (WS-K-COUNT)
000950        MOVE K-END   TO WS-K-END   (WS-K-COUNT)
000960     ELSE
000970        DISPLAY "*** K-RULES TABLE FULL - ENTRY IGNORED ***".
000980
000985*    SAME READ-AHEAD HANDOFF AS 1120 AND 1140 ABOVE.
000990     PERFORM 1150-READ-KRULE-NEXT.
001000*    -----------------------------------------------------------
