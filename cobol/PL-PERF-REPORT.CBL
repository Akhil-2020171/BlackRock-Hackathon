000010******************************************************************
000020*    PL-PERF-REPORT.CBL
000030*    PARAGRAPH LIBRARY - PERF-REPORT: PRINTS THE HEADING, ONE
000040*    DETAIL LINE PER VALID OR INVALID TRANSACTION AS IT IS
000050*    WRITTEN BY PL-VALIDATE.CBL, AND THE END-OF-RUN TOTALS
000060*    INCLUDING THE ELAPSED WALL-CLOCK TIME OF THE WHOLE RUN.
000070*    COPIED INTO ROUND-UP-SWEEP-BATCH BELOW 9000-PRINT-HEADER.
000080******************************************************************
000090*    CHANGE LOG
000100*    2026-08-09 RMC   ORIGINAL PARAGRAPHS, TICKET SI-0118
000110******************************************************************
000120
000130 9000-PRINT-HEADER.
000131*    PERFORMED ONCE FROM 1000-START-RUN IN THE MAIN DRIVER,
000132*    AFTER ALL FOUR REPORT FILES ARE OPEN BUT BEFORE THE FIRST
000133*    TRANSACTION IS READ.
000134*    TWO HEADING LINES AT THE TOP OF EVERY REPORT - THE TITLE
000135*    LINE AND THE COLUMN CAPTIONS.  BOTH ARE BUILT AHEAD OF TIME
000136*    IN WSPRINT.CBL, SO THIS PARAGRAPH ONLY HAS TO WRITE THEM.
000140
000145*    BOTH LINES ARE ALREADY SPACED AND PUNCTUATED IN WSPRINT.CBL,
000146*    SO THIS PARAGRAPH HAS NO FIELDS TO MOVE - JUST TWO WRITES.
000150     WRITE REPORT-LINE FROM WS-HEADER-LINE-1.
000160     WRITE REPORT-LINE FROM WS-HEADER-LINE-2.
000170
000180 9000-PRINT-HEADER-EXIT.
000190     EXIT.
000200*    -----------------------------------------------------------
000210
000220 9100-PRINT-VALID-LINE.
000221*    ONE DETAIL LINE FOR A TRANSACTION THAT JUST PASSED TX-
000222*    VALIDATE - PERFORMED FROM PL-VALIDATE.CBL RIGHT AFTER
000223*    VALID-RECORD IS WRITTEN, SO THE REPORT LINE ORDER MATCHES
000224*    THE VALID-OUT FILE ORDER.
000226*    PERFORMED ONCE FOR EVERY RECORD WRITTEN TO VALID-FILE,
000227*    NEVER FOR ONE WRITTEN TO INVALID-FILE.
000230
000235*    ALL FIVE FIELDS COME STRAIGHT OUT OF THE WORKING-TRANSACTION
000236*    AREA - NOTHING IS RECOMPUTED HERE, THIS PARAGRAPH ONLY PRINTS
000237*    WHAT PL-ROUNDUP.CBL AND PL-FILTER.CBL ALREADY LEFT BEHIND.
000240     MOVE WS-WORK-DATE      TO WD-DATE.
000250     MOVE WS-WORK-AMOUNT    TO WD-AMOUNT.
000260     MOVE WS-WORK-CEILING   TO WD-CEILING.
000270     MOVE WS-WORK-REMANENT  TO WD-REMANENT.
000280     MOVE WS-WORK-IN-K      TO WD-IN-K.
000290     WRITE REPORT-LINE FROM WS-VALID-DETAIL-LINE.
000300
000310 9100-PRINT-VALID-LINE-EXIT.
000320     EXIT.
000330*    -----------------------------------------------------------
000340
000345*    PERFORMED FROM 2390-WRITE-INVALID-RECORD IN PL-VALIDATE.CBL.
000350 9200-PRINT-INVALID-LINE.
000351*    ONE DETAIL LINE FOR A REJECTED TRANSACTION - THE REJECTION
000352*    TEXT PRINTED HERE IS WHATEVER PL-VALIDATE.CBL MOVED TO
000353*    WS-REJECT-MESSAGE BEFORE PERFORMING THIS PARAGRAPH.
000360
000365*    ID-MESSAGE IS THE ONLY ONE OF THE THREE FIELDS MOVED THAT
000366*    ISN'T A STRAIGHT CARRY-OVER FROM THE WORKING-TRANSACTION -
000367*    IT CAME FROM WHICHEVER REJECTION TEST FAILED IN 2300 ABOVE.
000370     MOVE WS-WORK-DATE      TO ID-DATE.
000380     MOVE WS-WORK-AMOUNT    TO ID-AMOUNT.
000390     MOVE WS-REJECT-MESSAGE TO ID-MESSAGE.
000400     WRITE REPORT-LINE FROM WS-INVALID-DETAIL-LINE.
000410
000420 9200-PRINT-INVALID-LINE-EXIT.
000430     EXIT.
000440*    -----------------------------------------------------------
000450
000455*    PERFORMED ONCE FROM 9999-END-RUN IN THE MAIN DRIVER, AFTER
000456*    THE LAST TRANSACTION HAS BEEN PROCESSED.
000460 9300-COMPUTE-ELAPSED.
000461*    TURNS THE TWO ACCEPT-FROM-TIME STAMPS (HHMMSSCC, BROKEN OUT
000462*    BY THE REDEFINES IN WSTIME.CBL) INTO A SINGLE ELAPSED
000463*    HUNDREDTHS-OF-A-SECOND FIGURE, THEN BREAKS THAT FIGURE BACK
000464*    OUT INTO HH/MM/SS/MS FOR THE DISPLAY LINE AT 9400 BELOW.
000470
000480     COMPUTE WS-START-HNDSEC =
000490             ((WS-START-HH * 60 + WS-START-MM) * 60 + WS-START-SS)
000500                 * 100 + WS-START-CC.
000510     COMPUTE WS-TODAY-HNDSEC =
000520             ((WS-END-HH * 60 + WS-END-MM) * 60 + WS-END-SS)
000530                 * 100 + WS-END-CC.
000540
000550     COMPUTE WS-ELAPSED-HNDSEC =
000560             WS-TODAY-HNDSEC - WS-START-HNDSEC.
000570
000580*    A RUN THAT CROSSES MIDNIGHT GIVES A NEGATIVE DIFFERENCE -
000590*    ADD ONE FULL DAY OF HUNDREDTHS (24*60*60*100) TO WRAP IT
000600*    BACK POSITIVE.  CONFIRMED CORRECT 1999-06-07, PJH.
000601     IF WS-ELAPSED-HNDSEC < ZERO
000610        ADD 8640000 TO WS-ELAPSED-HNDSEC.
000620
000621     MOVE WS-ELAPSED-HNDSEC TO WS-ELAPSED-REMAINDER.
000622
000630*    PEEL HOURS, THEN MINUTES, THEN SECONDS OFF THE REMAINDER BY
000631*    INTEGER DIVIDE - NO INTRINSIC FUNCTION IS AVAILABLE ON THIS
000632*    COMPILER, SO THE REMAINDER IS CARRIED FORWARD BY HAND AFTER
000633*    EACH COMPUTE RATHER THAN USING FUNCTION REM.
000640     COMPUTE WS-ELAPSED-HH = WS-ELAPSED-REMAINDER / 360000.
000650     COMPUTE WS-ELAPSED-REMAINDER =
000660             WS-ELAPSED-REMAINDER - (WS-ELAPSED-HH * 360000).
000670
000680     COMPUTE WS-ELAPSED-MM = WS-ELAPSED-REMAINDER / 6000.
000690     COMPUTE WS-ELAPSED-REMAINDER =
000700             WS-ELAPSED-REMAINDER - (WS-ELAPSED-MM * 6000).
000710
000720     COMPUTE WS-ELAPSED-SS = WS-ELAPSED-REMAINDER / 100.
000730     COMPUTE WS-ELAPSED-REMAINDER =
000740             WS-ELAPSED-REMAINDER - (WS-ELAPSED-SS * 100).
000750
000760*    THE LAST TWO DIGITS ARE HUNDREDTHS OF A SECOND; THE REPORT
000770*    WANTS MILLISECONDS, SO MULTIPLY BY 10 RATHER THAN PRINTING
000780*    THE HUNDREDTHS FIGURE AS-IS.
000790     COMPUTE WS-ELAPSED-MS = WS-ELAPSED-REMAINDER * 10.
000800
000801*    MOVE THE FOUR BROKEN-OUT FIGURES INTO THE LITERAL-PUNCTUATED
000802*    DISPLAY GROUP - ED-HH:ED-MM:ED-SS.ED-MS - SO 9400-PRINT-
000803*    TOTALS BELOW CAN MOVE THE WHOLE GROUP IN ONE SHOT.
000810     MOVE WS-ELAPSED-HH TO ED-HH.
000820     MOVE WS-ELAPSED-MM TO ED-MM.
000830     MOVE WS-ELAPSED-SS TO ED-SS.
000840     MOVE WS-ELAPSED-MS TO ED-MS.
000850
000860 9300-COMPUTE-ELAPSED-EXIT.
000870     EXIT.
000880*    -----------------------------------------------------------
000890
000895*    PERFORMED ONCE FROM 9999-END-RUN, RIGHT AFTER 9300-COMPUTE-
000896*    ELAPSED ABOVE.
000900 9400-PRINT-TOTALS.
000901*    FIVE TOTAL LINES AT THE BOTTOM OF THE REPORT, IN THE ORDER
000902*    THE RUN-STATISTICS ARE KEPT IN WORKING-STORAGE - RECORDS
000903*    READ, VALID, INVALID, TOTAL REMANENT SWEPT, AND FINALLY THE
000904*    ELAPSED TIME COMPUTED IN 9300 ABOVE.
000910
000915*    EACH PAIR BELOW MOVES ONE RUN-STATISTIC INTO ITS PRINT
000916*    FIELD AND WRITES THE LINE - THE ORDER HERE IS THE ORDER
000917*    THE FIGURES APPEAR ON THE PRINTED REPORT.
000920     MOVE WS-RECORDS-READ    TO TL-READ-COUNT.
000930     WRITE REPORT-LINE FROM WS-TOTAL-READ-LINE.
000940
000945*    VALID COUNT NEXT.
000950     MOVE WS-VALID-COUNT     TO TL-VALID-COUNT.
000960     WRITE REPORT-LINE FROM WS-TOTAL-VALID-LINE.
000970
000975*    INVALID COUNT NEXT.
000980     MOVE WS-INVALID-COUNT   TO TL-INVALID-COUNT.
000990     WRITE REPORT-LINE FROM WS-TOTAL-INVALID-LINE.
001000
001005*    TOTAL REMANENT SWEPT - THE ONLY MONEY FIGURE OF THE FIVE.
001010     MOVE WS-TOTAL-REMANENT  TO TL-REMANENT-AMT.
001020     WRITE REPORT-LINE FROM WS-TOTAL-REMANENT-LINE.
001030
001040     MOVE WS-ELAPSED-DISPLAY TO TL-ELAPSED-TIME.
001050     WRITE REPORT-LINE FROM WS-TOTAL-ELAPSED-LINE.
001060
001070 9400-PRINT-TOTALS-EXIT.
001080     EXIT.
001090*    -----------------------------------------------------------
