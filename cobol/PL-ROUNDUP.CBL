000010******************************************************************
000020*    PL-ROUNDUP.CBL
000030*    PARAGRAPH LIBRARY - TX-PARSE: ROUNDS A WORKING AMOUNT UP TO
000040*    THE NEXT MULTIPLE OF 100 AND DERIVES THE REMANENT (THE
000050*    SPARE CHANGE SWEPT INTO SAVINGS).  OPERATES ON WS-WORK-
000060*    AMOUNT/WS-WORK-CEILING/WS-WORK-REMANENT IN WORKING-STORAGE -
000070*    CALLED FROM 2200-APPLY-RULES STEP 2 (SEE PL-FILTER.CBL) SO
000080*    IT IS THE ONE PLACE THE DEFAULT ROUND-UP IS COMPUTED.
000090*
000100*    NO INTRINSIC FUNCTION IS USED - THE CEILING IS BUILT WITH
000110*    AN INTEGER DIVIDE-AND-BUMP, THE WAY 2XXX FIGURED PERIODS
000120*    DID IT BEFORE FUNCTION WAS AVAILABLE ON THIS COMPILER.
000130******************************************************************
000140*    CHANGE LOG
000150*    2026-08-09 RMC   ORIGINAL PARAGRAPH, TICKET SI-0118
000160******************************************************************
000170
000180 2100-COMPUTE-ROUNDUP.
000190
000200     COMPUTE WS-DIV-QUOTIENT = WS-WORK-AMOUNT / 100.
000210     COMPUTE WS-DIV-CHECK    = WS-DIV-QUOTIENT * 100.
000220
000230     IF WS-DIV-CHECK < WS-WORK-AMOUNT
000240        ADD 1 TO WS-DIV-QUOTIENT.
000250
000260     COMPUTE WS-WORK-CEILING  = WS-DIV-QUOTIENT * 100.
000270     COMPUTE WS-WORK-REMANENT = WS-WORK-CEILING - WS-WORK-AMOUNT.
000280
000290 2100-COMPUTE-ROUNDUP-EXIT.
000300     EXIT.
000310*    -----------------------------------------------------------
