000010******************************************************************
000020*    PL-VALIDATE.CBL
000030*    PARAGRAPH LIBRARY - TX-VALIDATE: APPLIES THE THREE
000040*    REJECTION TESTS IN ORDER AND ROUTES THE WORKING TRANSACTION
000050*    TO VALID-FILE OR INVALID-FILE.  COPIED INTO ROUND-UP-SWEEP-
000060*    BATCH BELOW 2300-VALIDATE-TRANSACTION.
000070*
000080*    DUPLICATE CHECKING IS AGAINST PREVIOUSLY-ACCEPTED VALID
000090*    RECORDS ONLY, HELD IN THE WS-ACCEPT-TABLE BELOW - AN
000100*    INVALID RECORD NEVER BLOCKS A LATER IDENTICAL ONE.
000110******************************************************************
000120*    CHANGE LOG
000130*    2026-08-09 RMC   ORIGINAL PARAGRAPHS, TICKET SI-0118
000140******************************************************************
000150
000160 2300-VALIDATE-TRANSACTION.
000165*    PERFORMED ONCE PER TRANSACTION FROM 2000-PROCESS-ONE-
000166*    TRANSACTION IN THE MAIN DRIVER, RIGHT AFTER TX-FILTER.
000170
000171*    TEST ORDER MATTERS - AMOUNT FIRST, THEN WAGE CAP, THEN
000172*    DUPLICATE - BECAUSE A NEGATIVE OR ZERO AMOUNT OR AN OVER-
000173*    WAGE AMOUNT IS NEVER STORED IN THE ACCEPTED-TABLE AND SO
000174*    CAN NEVER BLOCK A LATER TRANSACTION AS A DUPLICATE.
000180     IF WS-WORK-AMOUNT NOT > ZERO
000185*       FIRST TEST OF THE THREE - A ZERO OR NEGATIVE AMOUNT
000186*       NEVER REACHES THE WAGE-CAP OR DUPLICATE TESTS BELOW.
000190        MOVE "Negative or zero amount is not allowed"
000200                                     TO WS-REJECT-MESSAGE
000210        PERFORM 2390-WRITE-INVALID-RECORD
000211                THRU 2390-WRITE-INVALID-RECORD-EXIT
000220     ELSE
000225*       WS-WAGE IS THE SINGLE CAP FIGURE LOADED FROM PARAM-FILE
000226*       BY 1100-LOAD-TABLES IN PL-LOAD-TABLES.CBL - EVERY
000227*       TRANSACTION IN THE RUN IS CHECKED AGAINST THE SAME CAP.
000230        IF WS-WORK-AMOUNT > WS-WAGE
000240           MOVE "Amount exceeds wage" TO WS-REJECT-MESSAGE
000250           PERFORM 2390-WRITE-INVALID-RECORD
000251                   THRU 2390-WRITE-INVALID-RECORD-EXIT
000260        ELSE
000270           PERFORM 2310-CHECK-DUPLICATE
000271                   THRU 2310-CHECK-DUPLICATE-EXIT
000280           IF DUPLICATE-FOUND
000290              MOVE "Duplicate transaction" TO WS-REJECT-MESSAGE
000300              PERFORM 2390-WRITE-INVALID-RECORD
000301                      THRU 2390-WRITE-INVALID-RECORD-EXIT
000310           ELSE
000315*             A CLEAN RECORD - STORE IT IN THE ACCEPTED-TABLE
000316*             BEFORE WRITING IT, SO THE TABLE IS ALREADY
000317*             CURRENT IF THIS SAME RECORD LATER APPEARS AS ITS
000318*             OWN DUPLICATE FARTHER DOWN THE FEED.
000320              PERFORM 2320-STORE-ACCEPTED-ENTRY
000321                      THRU 2320-STORE-ACCEPTED-ENTRY-EXIT
000330              PERFORM 2380-WRITE-VALID-RECORD
000331                      THRU 2380-WRITE-VALID-RECORD-EXIT
000340           END-IF
000350        END-IF
000360     END-IF.
000370
000380 2300-VALIDATE-TRANSACTION-EXIT.
000390     EXIT.
000400*    -----------------------------------------------------------
000410
000420 2310-CHECK-DUPLICATE.
000422*    PERFORMED ONLY FOR A TRANSACTION THAT HAS ALREADY PASSED
000423*    BOTH THE AMOUNT TEST AND THE WAGE-CAP TEST ABOVE.
000425*    RESET THE SWITCH FIRST - A LEFTOVER "Y" FROM AN EARLIER
000426*    TRANSACTION WOULD OTHERWISE FALSE-FLAG THIS ONE BEFORE THE
000427*    SCAN BELOW EVEN STARTS.
000430
000440     MOVE "N" TO WS-DUP-SWITCH.
000441
000442*    SCAN EVERY PREVIOUSLY-ACCEPTED ENTRY UNTIL ONE MATCHES OR
000443*    THE TABLE RUNS OUT - THE VARYING STOPS EARLY THE MOMENT
000444*    2311 SETS WS-DUP-SWITCH TO "Y", SO A DUPLICATE NEAR THE
000445*    FRONT OF A LARGE RUN DOES NOT COST A FULL TABLE SCAN.
000450     PERFORM 2311-CHECK-ONE-ACCEPTED-ENTRY
000460             VARYING WS-ACCEPT-IDX FROM 1 BY 1
000470               UNTIL WS-ACCEPT-IDX > WS-ACCEPT-COUNT
000480                  OR DUPLICATE-FOUND.
000490
000500 2310-CHECK-DUPLICATE-EXIT.
000510     EXIT.
000520*    -----------------------------------------------------------
000530
000540 2311-CHECK-ONE-ACCEPTED-ENTRY.
000545*    PERFORMED ONCE PER ROW OF WS-ACCEPT-TABLE BY THE VARYING
000546*    IN 2310 ABOVE, WHICH STOPS EARLY THE MOMENT A MATCH IS SET.
000550
000551*    A DUPLICATE IS THE SAME DATE/TIME AND THE SAME AMOUNT AS AN
000552*    ENTRY ALREADY ACCEPTED THIS RUN - SEE SI-0004, REQUEST
000553*    1993-05-14, WHERE THE SAME FEED RECORD WAS SLIPPING IN
000554*    TWICE.
000560     IF WS-WORK-DATE   = WS-ACCEPT-DATE   (WS-ACCEPT-IDX)
000570        AND WS-WORK-AMOUNT = WS-ACCEPT-AMOUNT (WS-ACCEPT-IDX)
000580        MOVE "Y" TO WS-DUP-SWITCH.
000590*    -----------------------------------------------------------
000600
000610 2320-STORE-ACCEPTED-ENTRY.
000612*    PERFORMED FROM 2300-VALIDATE-TRANSACTION ABOVE.
000615*    PERFORMED ONLY FOR A RECORD THAT HAS ALREADY PASSED THE
000616*    AMOUNT TEST, THE WAGE-CAP TEST AND THE DUPLICATE TEST -
000617*    NEVER CALLED FOR A RECORD HEADED TO INVALID-FILE.
000620
000621*    ADD THE JUST-ACCEPTED DATE/AMOUNT PAIR TO THE TABLE SO A
000622*    LATER IDENTICAL RECORD IN THE SAME RUN IS CAUGHT BY 2311
000623*    ABOVE.  A FULL TABLE LOGS A WARNING AND STOPS TRACKING NEW
000624*    ENTRIES RATHER THAN ABENDING THE RUN.
000630     IF WS-ACCEPT-COUNT < WS-ACCEPT-TABLE-MAX
000640        ADD 1 TO WS-ACCEPT-COUNT
000650        MOVE WS-WORK-DATE   TO WS-ACCEPT-DATE   (WS-ACCEPT-COUNT)
000660        MOVE WS-WORK-AMOUNT TO WS-ACCEPT-AMOUNT (WS-ACCEPT-COUNT)
000670     ELSE
000680        DISPLAY "*** ACCEPTED TABLE FULL - DUPLICATE CHECK "
000690                "SKIPPED FOR LATER RECORDS ***".
000700
000710 2320-STORE-ACCEPTED-ENTRY-EXIT.
000720     EXIT.
000730*    -----------------------------------------------------------
000740
000750 2380-WRITE-VALID-RECORD.
000753*    PERFORMED FROM 2300-VALIDATE-TRANSACTION ABOVE.
000755*    LAST STEP FOR AN ACCEPTED TRANSACTION - WRITE THE OUTPUT
000756*    RECORD, BUMP THE RUN TOTALS, AND ECHO THE LINE TO THE
000757*    REPORT BEFORE CONTROL RETURNS TO 2300 ABOVE.
000760
000761*    BUILD VALID-RECORD FROM THE ENRICHED WORKING FIELDS - THE
000762*    CEILING/REMANENT CAME OUT OF PL-ROUNDUP.CBL AND PL-
000763*    FILTER.CBL, AND WS-WORK-IN-K CARRIES THE K-RULE FLAG.
000770     MOVE WS-WORK-DATE      TO VO-DATE.
000780     MOVE WS-WORK-AMOUNT    TO VO-AMOUNT.
000790     MOVE WS-WORK-CEILING   TO VO-CEILING.
000800     MOVE WS-WORK-REMANENT  TO VO-REMANENT.
000810     MOVE WS-WORK-IN-K      TO VO-IN-K-PERIOD.
000820     WRITE VALID-RECORD.
000830
000831*    ROLL THE RUN-WIDE TOTALS AND ECHO THE RECORD TO THE REPORT
000832*    BEFORE MOVING ON TO THE NEXT TRANSACTION.
000840     ADD 1 TO WS-VALID-COUNT.
000850     ADD WS-WORK-REMANENT TO WS-TOTAL-REMANENT.
000860     PERFORM 9100-PRINT-VALID-LINE THRU 9100-PRINT-VALID-LINE-EXIT.
000870
000880 2380-WRITE-VALID-RECORD-EXIT.
000890     EXIT.
000900*    -----------------------------------------------------------
000910
000915*    PERFORMED FROM ALL THREE REJECTION BRANCHES IN 2300 ABOVE.
000920 2390-WRITE-INVALID-RECORD.
000921
000922*    BUILD INVALID-RECORD WITH WHATEVER REJECTION TEXT THE
000923*    CALLING PARAGRAPH MOVED TO WS-REJECT-MESSAGE - THE CEILING
000924*    AND REMANENT ARE WHATEVER PL-ROUNDUP.CBL LEFT THEM AT
000925*    (ZERO IF THE AMOUNT TEST FAILED FIRST).
000930     MOVE WS-WORK-DATE      TO IV-DATE.
000940     MOVE WS-WORK-AMOUNT    TO IV-AMOUNT.
000950     MOVE WS-WORK-CEILING   TO IV-CEILING.
000960     MOVE WS-WORK-REMANENT  TO IV-REMANENT.
000970     MOVE WS-REJECT-MESSAGE TO IV-MESSAGE.
000980     WRITE INVALID-RECORD.
000990
000995*    NO TOTAL-REMANENT ADD HERE - AN INVALID TRANSACTION NEVER
000996*    CONTRIBUTES TO THE SWEPT-AMOUNT FIGURE PRINTED AT 9400 IN
000997*    PL-PERF-REPORT.CBL, ONLY ITS OWN COUNT DOES.
001000     ADD 1 TO WS-INVALID-COUNT.
001010     PERFORM 9200-PRINT-INVALID-LINE
001020             THRU 9200-PRINT-INVALID-LINE-EXIT.
001025
001030 2390-WRITE-INVALID-RECORD-EXIT.
001040     EXIT.
001050*    -----------------------------------------------------------
