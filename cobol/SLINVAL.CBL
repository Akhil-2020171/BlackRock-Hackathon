000010******************************************************************
000020*    SLINVAL.CBL
000030*    FILE-CONTROL SELECT FOR THE INVALID-OUT FILE
000040******************************************************************
000050*    CHANGE LOG
000060*    2026-08-09 RMC   NEW SELECT FOR TICKET SI-0118
000070******************************************************************
000080
000090    SELECT INVALID-FILE ASSIGN TO INVALOUT
000100           ORGANIZATION IS LINE SEQUENTIAL
000110           FILE STATUS IS WS-INVAL-STATUS.
