000010******************************************************************
000020*    SLKRULE.CBL
000030*    FILE-CONTROL SELECT FOR THE K-RULES (CAMPAIGN MOMENT)
000040*    TABLE FILE
000050******************************************************************
000060*    CHANGE LOG
000070*    2026-08-09 RMC   NEW SELECT FOR TICKET SI-0118
000080******************************************************************
000090
000100    SELECT KRULE-FILE ASSIGN TO KRULEIN
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-KRULE-STATUS.
