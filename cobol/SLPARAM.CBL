000010******************************************************************
000020*    SLPARAM.CBL
000030*    FILE-CONTROL SELECT FOR THE PARAMS (MONTHLY WAGE) FILE
000040*
000050*    MODELLED ON THE OLD SLCONTRL.CBL SINGLE-RECORD CONTROL FILE
000060*    SELECT - ONE RECORD CARRYING ONE RUN-WIDE PARAMETER.
000070******************************************************************
000080*    CHANGE LOG
000090*    2026-08-09 RMC   NEW SELECT FOR TICKET SI-0118
000100******************************************************************
000110
000120    SELECT PARAM-FILE ASSIGN TO PARAMIN
000130           ORGANIZATION IS LINE SEQUENTIAL
000140           FILE STATUS IS WS-PARAM-STATUS.
