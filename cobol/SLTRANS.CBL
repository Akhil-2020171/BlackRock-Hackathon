000010******************************************************************
000020*    SLTRANS.CBL
000030*    FILE-CONTROL SELECT FOR THE TRANSACTIONS INPUT FILE
000040*    USED BY ROUND-UP-SWEEP-BATCH
000050******************************************************************
000060*    CHANGE LOG
000070*    2007-03-12 LFF   ORIGINAL SELECT FOR THE VOUCHER FAMILY
000080*    2026-08-09 RMC   REPURPOSED FOR THE SELF-INVESTMENT SWEEP
000090*                     JOB, TICKET SI-0118 - SEE FDTRANS.CBL
000100******************************************************************
000110
000120    SELECT TRANS-FILE ASSIGN TO TRANSIN
000130           ORGANIZATION IS LINE SEQUENTIAL
000140           FILE STATUS IS WS-TRANS-STATUS.
