000010******************************************************************
000020*    SLVALID.CBL
000030*    FILE-CONTROL SELECT FOR THE VALID-OUT FILE
000040******************************************************************
000050*    CHANGE LOG
000060*    2026-08-09 RMC   NEW SELECT FOR TICKET SI-0118
000070******************************************************************
000080
000090    SELECT VALID-FILE ASSIGN TO VALIDOUT
000100           ORGANIZATION IS LINE SEQUENTIAL
000110           FILE STATUS IS WS-VALID-STATUS.
