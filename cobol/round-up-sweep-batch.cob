000010******************************************************************
000020*    ROUND-UP-SWEEP-BATCH
000030*
000040*    SELF-INVESTMENT ROUND-UP SWEEP.  READS THE DAY'S PAYMENT
000050*    TRANSACTIONS, ROUNDS EACH ONE UP TO THE NEXT WHOLE UNIT OF
000060*    100, SWEEPS THE SPARE CHANGE (THE "REMANENT") ASIDE AS THE
000070*    CUSTOMER'S SAVINGS CONTRIBUTION FOR THAT TRANSACTION, AND
000080*    LETS THE Q/P/K MOMENT FILES ADJUST OR WAIVE THAT SWEEP FOR
000090*    PROMOTIONAL OR CONTRACTUAL WINDOWS OF TIME.  SURVIVORS ARE
000100*    SPLIT INTO VALID-OUT AND INVALID-OUT, AND A SUMMARY REPORT
000110*    IS PRINTED WITH RUN COUNTS AND ELAPSED TIME.
000120*
000130*    THIS PROGRAM REPLACES THE OLD MANUAL "SPARE CHANGE LEDGER"
000140*    SPREADSHEET THE SELF-INVESTMENT DESK USED TO KEEP - SEE THE
000150*    SI-0118 REQUEST FOR THE BUSINESS CASE.
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180******************************************************************
000190 PROGRAM-ID.      round-up-sweep-batch.
000200 AUTHOR.          R M CONTE.
000210 INSTALLATION.    CENTRAL DATA PROCESSING - SELF INVESTMENT DESK.
000220 DATE-WRITTEN.    APRIL 1991.
000230 DATE-COMPILED.
000240 SECURITY.        UNCLASSIFIED.
000250*
000260*    CHANGE LOG
000270*    1991-04-02 RMC   ORIGINAL PROGRAM - NIGHTLY ROUND-UP SWEEP
000280*                     OF THE PAYMENT FEED, REQUEST SI-0004.
000290*    1991-09-18 RMC   ADDED THE Q-RULES TABLE FOR THE FALL
000300*                     PROMOTIONAL WAIVER PERIOD, REQUEST SI-0011.
000310*    1992-02-27 DWK   ADDED THE P-RULES TABLE - PAYROLL WANTED A
000320*                     CONTRACTUAL TOP-UP DURING BONUS MONTHS.
000330*    1992-11-05 DWK   ADDED K-RULES FLAGGING FOR THE HOLIDAY
000340*                     CAMPAIGN, REQUEST SI-0019.  NO AMOUNTS
000350*                     CHANGE, JUST A FLAG ON THE VALID RECORD.
000360*    1993-05-14 RMC   DUPLICATE TRANSACTIONS WERE SLIPPING BY
000370*                     TWICE IN THE SAME DAY'S FEED - ADDED THE
000380*                     ACCEPTED-TABLE CHECK IN TX-VALIDATE.
000390*    1994-01-09 DWK   WAGE CAP REJECTION ADDED PER AUDIT FINDING
000400*                     93-114 - A TRANSACTION OVER THE MONTHLY
000410*                     WAGE IS NOT A ROUND-UP CANDIDATE.
000420*    1995-08-22 RMC   PERFORMANCE REPORT TOTALS ADDED AT THE
000430*                     BOTTOM OF THE PRINTED REPORT.
000440*    1998-11-30 PJH   YEAR 2000 REVIEW - ALL DATE FIELDS IN THIS
000450*                     PROGRAM ARE FULL yyyy-MM-dd STRINGS, NOT
000460*                     TWO-DIGIT YEARS.  NO CHANGE REQUIRED.
000470*    1999-06-07 PJH   CONFIRMED ELAPSED-TIME MATH IN 9300-
000480*                     COMPUTE-ELAPSED HANDLES A RUN THAT CROSSES
000490*                     MIDNIGHT.  NO CHANGE REQUIRED.
000500*    2001-03-19 DWK   Q-RULE SELECTION CLARIFIED TO LATEST-START-
000510*                     WINS WHEN TWO WINDOWS OVERLAP, PER REQUEST
000520*                     SI-0047.
000530*    2004-10-01 RMC   CONVERTED THE OLD FIXED-BLOCK VSAM FEED TO
000540*                     LINE SEQUENTIAL - THE UPSTREAM FEED NOW
000550*                     ARRIVES AS A FLAT FILE FROM THE WEB TEAM.
000560*    2009-07-13 LFF   REWORKED THE TOTALS LINE LAYOUT SO THE
000570*                     REMANENT SWEPT TOTAL LINES UP WITH THE
000580*                     DETAIL COLUMNS ABOVE IT.
000590*    2026-08-09 RMC   FULL REWRITE ON THE CURRENT RULE SET FOR
000600*                     TICKET SI-0118 - SPLIT THE PARAGRAPHS INTO
000610*                     PL-LOAD-TABLES/PL-ROUNDUP/PL-FILTER/
000620*                     PL-VALIDATE/PL-PERF-REPORT COPYBOOKS SO
000630*                     EACH RULE FAMILY CAN BE MAINTAINED ON ITS
000640*                     OWN.
000641*    2026-08-09 RMC   REWORKED THE TOP-LEVEL PERFORMS TO THE
000642*                     PERFORM...THRU...-EXIT FORM AND ADDED THE
000643*                     TRANS-FILE OPEN-STATUS CHECK IN 1000-START-
000644*                     RUN, STILL UNDER SI-0118.
000650******************************************************************
000660
000670 ENVIRONMENT DIVISION.
000680******************************************************************
000690 CONFIGURATION SECTION.
000700
000710 SOURCE-COMPUTER.        IBM-370.
000720 OBJECT-COMPUTER.        IBM-370.
000730 SPECIAL-NAMES.
000731*    C01 IS THE TOP-OF-FORM CHANNEL FOR THE REPORT PRINTER; WS-
000732*    DIGIT-CLASS IS NOT TESTED TODAY BUT IS KEPT FOR ANY FUTURE
000733*    VALIDATION AGAINST A RAW NUMERIC-LOOKING FIELD; UPSI-0 LETS
000734*    OPERATIONS FLAG A RERUN ON THE JOB CARD WITHOUT A CODE CHANGE.
000740     C01 IS TOP-OF-FORM
000750     CLASS WS-DIGIT-CLASS IS "0" THRU "9"
000760     UPSI-0 IS WS-RERUN-SWITCH.
000770
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800
000801*    THE SEVEN SL*.CBL FRAGMENTS BELOW CARRY THE SELECT CLAUSE
000802*    FOR EACH OF THE SEVEN FILES THAT HAVE A RECORD LAYOUT OF
000803*    THEIR OWN - THREE INPUT RULE FILES, THE TRANSACTION FEED,
000804*    THE PARAMS FILE, AND THE TWO OUTPUT FILES.  THE REPORT FILE
000805*    IS SELECTED INLINE BELOW SINCE IT HAS NO RECORD LAYOUT
000806*    COPYBOOK OF ITS OWN - JUST THE ONE PIC X(132) PRINT LINE.
000810     COPY "SLTRANS.CBL".
000820     COPY "SLQRULE.CBL".
000830     COPY "SLPRULE.CBL".
000840     COPY "SLKRULE.CBL".
000850     COPY "SLPARAM.CBL".
000860     COPY "SLVALID.CBL".
000870     COPY "SLINVAL.CBL".
000880
000881*    PERF-REPORT'S ONE OUTPUT FILE - THE HEADING, DETAIL, AND
000882*    TOTAL LINES WRITTEN BY PL-PERF-REPORT.CBL.
000890     SELECT REPORT-FILE ASSIGN TO REPORTOT
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS IS WS-REPORT-STATUS.
000920
000930 DATA DIVISION.
000940******************************************************************
000950 FILE SECTION.
000960
000961*    ONE FD/01 PAIR PER SL* SELECT ABOVE, IN THE SAME ORDER -
000962*    THREE RULE FILES, THE TRANSACTION FEED, PARAMS, AND THE TWO
000963*    OUTPUT FILES.  THE RECORD LAYOUTS THEMSELVES LIVE IN THE
000964*    FD*.CBL COPYBOOKS, NOT HERE.
000970     COPY "FDTRANS.CBL".
000980     COPY "FDQRULE.CBL".
000990     COPY "FDPRULE.CBL".
001000     COPY "FDKRULE.CBL".
001010     COPY "FDPARAM.CBL".
001020     COPY "FDVALID.CBL".
001030     COPY "FDINVAL.CBL".
001040
001041*    THE ONE FILE WITH NO SEPARATE FD*.CBL COPYBOOK - A PLAIN
001042*    132-BYTE PRINT LINE, BUILT UP FIELD BY FIELD IN WSPRINT.CBL
001043*    AND MOVED HERE JUST BEFORE EACH WRITE.
001050     FD  REPORT-FILE
001060         LABEL RECORDS ARE STANDARD.
001070     01  REPORT-LINE                  PIC X(132).
001080
001090 WORKING-STORAGE SECTION.
001100******************************************************************
001110
001111*    WSTIME.CBL HOLDS THE JOB-START/JOB-END TIMESTAMP FIELDS AND
001112*    THE ELAPSED-TIME WORK AREA; WSPRINT.CBL HOLDS EVERY PRINT-
001113*    LINE LAYOUT WRITTEN TO REPORT-FILE.
001120     COPY "wstime.cbl".
001130     COPY "wsprint.cbl".
001140
001150*    FILE STATUS KEYS FOR EACH SELECT ABOVE - WS-TRANS-STATUS IS
001151*    THE ONLY ONE ACTUALLY TESTED TODAY, IN 1000-START-RUN, BUT
001152*    ALL EIGHT ARE KEPT SO A STATUS CHECK CAN BE ADDED TO ANY
001153*    OTHER OPEN/READ/WRITE WITHOUT A NEW WORKING-STORAGE ENTRY.
001160     01  WS-TRANS-STATUS               PIC X(02) VALUE "00".
001170     01  WS-QRULE-STATUS               PIC X(02) VALUE "00".
001180     01  WS-PRULE-STATUS               PIC X(02) VALUE "00".
001190     01  WS-KRULE-STATUS               PIC X(02) VALUE "00".
001200     01  WS-PARAM-STATUS               PIC X(02) VALUE "00".
001210     01  WS-VALID-STATUS               PIC X(02) VALUE "00".
001220     01  WS-INVAL-STATUS               PIC X(02) VALUE "00".
001230     01  WS-REPORT-STATUS              PIC X(02) VALUE "00".
001240
001250*    END-OF-FILE SWITCHES FOR THE RULE TABLE LOADS AND THE MAIN
001260*    TRANSACTION LOOP - ONE PER INPUT FILE, EACH WITH ITS OWN
001261*    88-LEVEL SO THE PERFORM...UNTIL CLAUSES IN PL-LOAD-TABLES
001262*    AND 0000-MAIN-CONTROL CAN READ LIKE THE CONDITION THEY TEST.
001270     01  WS-QRULE-EOF                  PIC X(01) VALUE "N".
001280         88  QRULE-EOF-REACHED         VALUE "Y".
001290     01  WS-PRULE-EOF                  PIC X(01) VALUE "N".
001300         88  PRULE-EOF-REACHED         VALUE "Y".
001310     01  WS-KRULE-EOF                  PIC X(01) VALUE "N".
001320         88  KRULE-EOF-REACHED         VALUE "Y".
001330     01  WS-TRANS-EOF                  PIC X(01) VALUE "N".
001340         88  TRANS-EOF-REACHED         VALUE "Y".
001350
001360*    DROP AND DUPLICATE SWITCHES USED BY PL-FILTER/PL-VALIDATE -
001361*    BOTH ARE RESET FOR EVERY TRANSACTION AT THE TOP OF THE
001362*    PARAGRAPH THAT OWNS THEM, NEVER LEFT TO CARRY A STALE
001363*    VALUE FORWARD FROM THE PREVIOUS TRANSACTION.
001370     01  WS-DROP-TRANSACTION           PIC X(01) VALUE "N".
001380         88  DROP-TRANSACTION          VALUE "Y".
001390     01  WS-DUP-SWITCH                 PIC X(01) VALUE "N".
001400         88  DUPLICATE-FOUND           VALUE "Y".
001410
001420*    Q-RULES TABLE - FIXED-REMANENT MOMENT WINDOWS.  WHEN THE
001421*    WORKING TRANSACTION FALLS IN ONE OF THESE WINDOWS THE
001422*    WAIVED-IF-ZERO, FIXED-OTHERWISE RULE IN 2210-APPLY-Q-RULE
001423*    REPLACES THE DEFAULT ROUND-UP ENTIRELY.  200 ROWS HAS ALWAYS
001424*    BEEN MORE THAN ENOUGH FOR THIS FEED.
001430     01  WS-Q-TABLE-MAX                PIC 9(04) COMP VALUE 200.
001440     01  WS-Q-COUNT                    PIC 9(04) COMP VALUE ZERO.
001450     01  WS-Q-TABLE.
001460         05  WS-Q-ENTRY OCCURS 200 TIMES.
001480             10  WS-Q-FIXED            PIC S9(9)V99.
001490             10  WS-Q-START            PIC X(19).
001500             10  WS-Q-END              PIC X(19).
001510
001520*    P-RULES TABLE - CUMULATIVE TOP-UP MOMENT WINDOWS.  UNLIKE
001521*    Q, EVERY MATCHING WINDOW ADDS ITS EXTRA TO THE REMANENT IN
001522*    2220-APPLY-P-RULE - AN OVERLAPPING SECOND WINDOW ADDS AGAIN
001523*    RATHER THAN REPLACING THE FIRST.
001530     01  WS-P-TABLE-MAX                PIC 9(04) COMP VALUE 200.
001540     01  WS-P-COUNT                    PIC 9(04) COMP VALUE ZERO.
001550     01  WS-P-TABLE.
001560         05  WS-P-ENTRY OCCURS 200 TIMES.
001580             10  WS-P-EXTRA            PIC S9(9)V99.
001590             10  WS-P-START            PIC X(19).
001600             10  WS-P-END              PIC X(19).
001610
001620*    K-RULES TABLE - CAMPAIGN FLAG WINDOWS.  NO AMOUNT FIELD AT
001621*    ALL HERE - A MATCH JUST SETS WS-WORK-IN-K TO "Y" IN 2230-
001622*    APPLY-K-RULE AND THE SCAN STOPS AT THE FIRST MATCH.
001630     01  WS-K-TABLE-MAX                PIC 9(04) COMP VALUE 200.
001640     01  WS-K-COUNT                    PIC 9(04) COMP VALUE ZERO.
001650     01  WS-K-TABLE.
001660         05  WS-K-ENTRY OCCURS 200 TIMES.
001680             10  WS-K-START            PIC X(19).
001690             10  WS-K-END              PIC X(19).
001700
001710*    ACCEPTED-VALID TABLE FOR THE TX-VALIDATE DUPLICATE TEST -
001711*    HOLDS DATE/AMOUNT PAIRS FOR EVERY TRANSACTION ACCEPTED SO
001712*    FAR THIS RUN, NOT FOR REJECTED ONES.  5000 ROWS COVERS A
001713*    FULL DAY'S FEED WITH ROOM TO SPARE.
001720     01  WS-ACCEPT-TABLE-MAX           PIC 9(05) COMP VALUE 5000.
001730     01  WS-ACCEPT-COUNT               PIC 9(05) COMP VALUE ZERO.
001740     01  WS-ACCEPT-TABLE.
001750         05  WS-ACCEPT-ENTRY OCCURS 5000 TIMES.
001770             10  WS-ACCEPT-DATE        PIC X(19).
001780             10  WS-ACCEPT-AMOUNT      PIC S9(9)V99.
001790
001800*    SUBSCRIPTS FOR THE RULE SEARCHES IN PL-FILTER.CBL - PLAIN
001801*    COMP SUBSCRIPTS, NOT INDEXED BY, SINCE NOTHING HERE NEEDS
001802*    INDEX ARITHMETIC FASTER THAN A COMP FIELD ALREADY GIVES.
001803*    WS-BEST-Q-IDX IS NOT A LOOP SUBSCRIPT - IT REMEMBERS WHICH
001804*    Q-RULES ROW WON THE LATEST-START-WINS TEST IN 2210.
001810     01  WS-Q-IDX                      PIC 9(04) COMP VALUE ZERO.
001820     01  WS-BEST-Q-IDX                 PIC 9(04) COMP VALUE ZERO.
001830     01  WS-P-IDX                      PIC 9(04) COMP VALUE ZERO.
001840     01  WS-K-IDX                      PIC 9(04) COMP VALUE ZERO.
001850     01  WS-ACCEPT-IDX                 PIC 9(05) COMP VALUE ZERO.
001860
001870*    GENERIC DATE-WINDOW COMPARE FIELDS FOR 2240-DATE-IN-WINDOW -
001871*    ONE SHARED SET OF FIELDS, NOT ONE PER RULE FAMILY, SINCE
001872*    ONLY ONE WINDOW TEST IS EVER IN PROGRESS AT A TIME.
001880     01  WS-CMP-TARGET                 PIC X(19).
001890     01  WS-CMP-START                  PIC X(19).
001900     01  WS-CMP-END                    PIC X(19).
001910     01  WS-CMP-RESULT                 PIC X(01) VALUE "N".
001920         88  CMP-IN-WINDOW             VALUE "Y".
001930
001940*    THE ONE TRANSACTION CURRENTLY BEING WORKED, CARRIED THROUGH
001950*    TX-PARSE/TX-FILTER/TX-VALIDATE AS IT IS ENRICHED.  THE
001951*    REDEFINES BELOW BREAKS THE yyyy-MM-dd HH:mm:ss STRING INTO
001952*    ITS CALENDAR PARTS - NOT USED TODAY, KEPT FOR THE NEXT
001953*    REQUEST THAT NEEDS TO TEST ON A CALENDAR FIELD RATHER THAN
001954*    THE WHOLE TIMESTAMP STRING.
001960     01  WS-WORK-DATE                  PIC X(19).
001961     01  WS-WORK-DATE-BROKEN REDEFINES WS-WORK-DATE.
001962         05  WS-WORK-YEAR               PIC X(04).
001963         05  FILLER                     PIC X(01).
001964         05  WS-WORK-MONTH              PIC X(02).
001965         05  FILLER                     PIC X(01).
001966         05  WS-WORK-DAY                PIC X(02).
001967         05  FILLER                     PIC X(01).
001968         05  WS-WORK-HH                 PIC X(02).
001969         05  FILLER                     PIC X(01).
001970         05  WS-WORK-MI                 PIC X(02).
001971         05  FILLER                     PIC X(01).
001972         05  WS-WORK-SS                 PIC X(02).
001973*    CEILING/REMANENT/IN-K ARE FILLED IN BY 2100-COMPUTE-ROUNDUP
001974*    AND 2200-APPLY-RULES (SEE PL-ROUNDUP.CBL/PL-FILTER.CBL)
001975*    BEFORE TX-VALIDATE LOOKS AT THEM - NONE OF THE THREE IS
001976*    MEANINGFUL ON A TRANSACTION THAT FAILED THE AMOUNT TEST.
001977     01  WS-WORK-AMOUNT                PIC S9(9)V99.
001978     01  WS-WORK-CEILING               PIC S9(9)V99.
001979     01  WS-WORK-REMANENT              PIC S9(9)V99.
002000     01  WS-WORK-IN-K                  PIC X(01) VALUE "N".
002010
002020*    WORK FIELDS FOR THE NO-FUNCTION ROUND-UP IN PL-ROUNDUP.CBL -
002021*    WS-DIV-QUOTIENT HOLDS THE TRUNCATED INTEGER DIVIDE,
002022*    WS-DIV-CHECK HOLDS THAT QUOTIENT MULTIPLIED BACK OUT SO IT
002023*    CAN BE COMPARED AGAINST THE ORIGINAL AMOUNT TO DECIDE
002024*    WHETHER TO BUMP THE QUOTIENT BY ONE.
002030     01  WS-DIV-QUOTIENT               PIC S9(9) COMP.
002040     01  WS-DIV-CHECK                  PIC S9(9)V99.
002050
002060*    THE WAGE CAP READ FROM PARAMS, AND THE REJECTION TEXT BUILT
002070*    IN PL-VALIDATE.CBL - ONE OF THE THREE FIXED REJECTION
002071*    STRINGS THE SPECIFICATION CALLS FOR, PRINTED BY PL-PERF-
002072*    REPORT.CBL'S 9200-PRINT-INVALID-LINE.
002080     01  WS-WAGE                       PIC S9(9)V99 VALUE ZERO.
002090     01  WS-REJECT-MESSAGE             PIC X(40) VALUE SPACES.
002100
002110*    RUN-WIDE STATISTICS (RUN-STATISTICS OF THE SPECIFICATION) -
002111*    PRINTED AS THE FIRST FOUR TOTAL LINES AT THE BOTTOM OF THE
002112*    REPORT BY 9400-PRINT-TOTALS.  NONE OF THE FOUR IS EVER
002113*    RESET ONCE THE RUN STARTS.
002120     01  WS-RECORDS-READ               PIC 9(07) COMP VALUE ZERO.
002130     01  WS-VALID-COUNT                PIC 9(07) COMP VALUE ZERO.
002140     01  WS-INVALID-COUNT              PIC 9(07) COMP VALUE ZERO.
002150     01  WS-TOTAL-REMANENT             PIC S9(9)V99 VALUE ZERO.
002160
002170 PROCEDURE DIVISION.
002180******************************************************************
002181*    TOP-LEVEL CONTROL PARAGRAPHS.  0000-MAIN-CONTROL IS THE ONLY
002182*    PARAGRAPH THE LOAD MODULE IS GIVEN CONTROL AT - IT PERFORMS
002183*    EACH OF THE THREE PHASES OF THE RUN IN ORDER AND THEN STOPS,
002184*    SO NOTHING BELOW IT IS EVER REACHED BY FALLING THROUGH, ONLY
002185*    BY PERFORM.
002186
002190 0000-MAIN-CONTROL.
002191
002192*    PHASE ONE - OPEN EVERY FILE AND LOAD THE RULE TABLES.
002193     PERFORM 1000-START-RUN THRU 1000-START-RUN-EXIT.
002194
002195*    PHASE TWO - ONE PASS OF THE TRANSACTION FEED, ONE RECORD AT
002196*    A TIME, UNTIL THE READ IN 2000-PROCESS-ONE-TRANSACTION SETS
002197*    THE END-OF-FILE SWITCH BELOW.
002198     PERFORM 2000-PROCESS-ONE-TRANSACTION
002199             THRU 2000-PROCESS-ONE-TRANSACTION-EXIT
002200             UNTIL TRANS-EOF-REACHED.
002201
002202*    PHASE THREE - RUN TOTALS, ELAPSED TIME, CLOSE EVERY FILE.
002203     PERFORM 9999-END-RUN THRU 9999-END-RUN-EXIT.
002204
002205     STOP RUN.
002206
002207 0000-MAIN-CONTROL-EXIT.
002208     EXIT.
002209*    -----------------------------------------------------------
002210
002211 1000-START-RUN.
002212
002213*    THE RULE TABLES HAVE TO BE IN WORKING-STORAGE BEFORE THE
002214*    FIRST TRANSACTION IS READ, SO LOAD THEM FIRST.
002220     PERFORM 1100-LOAD-TABLES THRU 1100-LOAD-TABLES-EXIT.
002230
002231*    OPEN THE TRANSACTION FEED AND CHECK ITS STATUS BEFORE
002232*    OPENING ANY OUTPUT FILE.  IF THE FEED IS MISSING OR
002233*    UNREADABLE THERE IS NOTHING FOR THIS RUN TO PROCESS, SO
002234*    SKIP THE REMAINING OPENS AND THE HEADING AND DROP STRAIGHT
002235*    THROUGH TO THE EXIT OF THIS PARAGRAPH - THE EMPTY REPORT
002236*    FILE IS NEVER CREATED, WHICH IS THE OPERATOR'S SIGNAL THE
002237*    RUN DID NOT GO.
002240     OPEN INPUT  TRANS-FILE.
002241     IF WS-TRANS-STATUS NOT = "00"
002242        DISPLAY "*** TRANS-FILE OPEN FAILED, FILE STATUS "
002243                WS-TRANS-STATUS " - RUN ABORTED ***"
002244        GO TO 1000-START-RUN-EXIT.
002245
002250     OPEN OUTPUT VALID-FILE.
002260     OPEN OUTPUT INVALID-FILE.
002270     OPEN OUTPUT REPORT-FILE.
002280
002281*    STAMP THE JOB START TIME NOW SO 9300-COMPUTE-ELAPSED HAS A
002282*    TRUE WALL-CLOCK START FOR THE ELAPSED-TIME LINE AT THE
002283*    BOTTOM OF THE REPORT.
002290     ACCEPT WS-JOB-START-TIME FROM TIME.
002300
002310     PERFORM 9000-PRINT-HEADER THRU 9000-PRINT-HEADER-EXIT.
002350
002360 1000-START-RUN-EXIT.
002370     EXIT.
002380*    -----------------------------------------------------------
002390
002400 2000-PROCESS-ONE-TRANSACTION.
002401
002402*    ONE RECORD IN, ONE RECORD ROUTED.  2200-APPLY-RULES CAN SET
002403*    WS-DROP-TRANSACTION FOR A TRANSACTION THAT FALLS IN A
002404*    ZERO-REMANENT Q-RULE WINDOW - A DROPPED TRANSACTION NEVER
002405*    REACHES TX-VALIDATE AND NEVER APPEARS IN EITHER OUTPUT FILE.
002420     READ TRANS-FILE
002430        AT END
002440           MOVE "Y" TO WS-TRANS-EOF
002450     END-READ.
002460
002470     IF NOT TRANS-EOF-REACHED
002480        MOVE TX-DATE   TO WS-WORK-DATE
002490        MOVE TX-AMOUNT TO WS-WORK-AMOUNT
002500        ADD 1 TO WS-RECORDS-READ
002505*       TX-FILTER RUNS BEFORE TX-VALIDATE SO A DROPPED
002506*       TRANSACTION NEVER COUNTS AS EITHER VALID OR INVALID.
002510        PERFORM 2200-APPLY-RULES THRU 2200-APPLY-RULES-EXIT
002520        IF NOT DROP-TRANSACTION
002521           PERFORM 2300-VALIDATE-TRANSACTION
002522                   THRU 2300-VALIDATE-TRANSACTION-EXIT
002530        END-IF
002540     END-IF.
002550
002570 2000-PROCESS-ONE-TRANSACTION-EXIT.
002580     EXIT.
002590*    -----------------------------------------------------------
002600
002610 9999-END-RUN.
002611
002612*    STAMP THE JOB END TIME, TURN THE TWO RAW TIME-OF-DAY
002613*    TIMESTAMPS INTO THE ELAPSED HH:MM:SS.MMM FIGURE, PRINT THE
002614*    RUN TOTALS, AND CLOSE EVERY FILE OPENED IN 1000-START-RUN.
002630     ACCEPT WS-JOB-END-TIME FROM TIME.
002640     PERFORM 9300-COMPUTE-ELAPSED THRU 9300-COMPUTE-ELAPSED-EXIT.
002650     PERFORM 9400-PRINT-TOTALS THRU 9400-PRINT-TOTALS-EXIT.
002660
002670     CLOSE TRANS-FILE.
002680     CLOSE VALID-FILE.
002690     CLOSE INVALID-FILE.
002700     CLOSE REPORT-FILE.
002710
002720 9999-END-RUN-EXIT.
002730     EXIT.
002740*    -----------------------------------------------------------
002750
002751*    THE FIVE PARAGRAPH LIBRARIES BELOW CARRY THE REST OF THE
002752*    PROCEDURE DIVISION - LOAD-TABLES, ROUND-UP, FILTER, VALIDATE
002753*    AND PERF-REPORT.  THEY ARE NEVER FALLEN INTO; 0000-MAIN-
002754*    CONTROL ABOVE ALWAYS STOPS THE RUN BEFORE REACHING THEM.
002760     COPY "PL-LOAD-TABLES.CBL".
002770     COPY "PL-ROUNDUP.CBL".
002780     COPY "PL-FILTER.CBL".
002790     COPY "PL-VALIDATE.CBL".
002800     COPY "PL-PERF-REPORT.CBL".
