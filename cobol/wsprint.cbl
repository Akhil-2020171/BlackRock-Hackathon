000010******************************************************************
000020*    WSPRINT.CBL
000030*    WORKING-STORAGE LIBRARY - PRINT-LINE LAYOUTS FOR THE
000040*    END-OF-RUN REPORT BUILT BY PL-PERF-REPORT.CBL.  EACH LINE IS
000050*    ASSEMBLED HERE AND THEN MOVED TO REPORT-LINE BEFORE THE
000060*    WRITE, THE SAME WAY THE OLDER PRINT PROGRAMS IN THIS SHOP
000070*    BUILD A LINE ONE FIELD AT A TIME.
000080******************************************************************
000090*    CHANGE LOG
000100*    2026-08-09 RMC   ORIGINAL LIBRARY, TICKET SI-0118
000110******************************************************************
000120
000121*    LINE 1 OF THE HEADING - JUST THE RUN TITLE AND TICKET
000122*    NUMBER, CENTERED THE SAME WAY THE OLDER REPORTS IN THIS
000123*    SHOP LEAD OFF A PAGE.
000130     01  WS-HEADER-LINE-1.
000135*        10 SPACES OF LEFT MARGIN, THEN THE TITLE, THEN ENOUGH
000136*        TRAILING SPACES TO FILL OUT A 132-COLUMN PRINT LINE.
000140         05  FILLER                PIC X(10) VALUE SPACES.
000150         05  FILLER                PIC X(30)
000160             VALUE "ROUND-UP SWEEP BATCH - SI-0118".
000170         05  FILLER                PIC X(92) VALUE SPACES.
000180
000181*    LINE 2 OF THE HEADING - THE COLUMN CAPTIONS, SPACED TO LINE
000182*    UP WITH WD-DATE/WD-AMOUNT/WD-CEILING/WD-REMANENT/WD-IN-K IN
000183*    WS-VALID-DETAIL-LINE BELOW.
000185*    FILLER WIDTHS HERE MATCH THE FIELD WIDTHS OF WD-DATE/
000186*    WD-AMOUNT/WD-CEILING/WD-REMANENT/WD-IN-K PLUS THEIR
000187*    SEPARATOR SPACES IN WS-VALID-DETAIL-LINE BELOW.
000190     01  WS-HEADER-LINE-2.
000200         05  FILLER                PIC X(10) VALUE SPACES.
000210         05  FILLER                PIC X(19) VALUE "DATE               ".
000220         05  FILLER                PIC X(13) VALUE "AMOUNT       ".
000230         05  FILLER                PIC X(13) VALUE "CEILING      ".
000240         05  FILLER                PIC X(13) VALUE "REMANENT     ".
000250         05  FILLER                PIC X(03) VALUE "K? ".
000260         05  FILLER                PIC X(61) VALUE SPACES.
000270
000271*    ONE DETAIL LINE PER RECORD WRITTEN TO VALID-OUT - THE
000272*    COLUMNS MATCH VALID-TRANSACTION FIELD FOR FIELD EXCEPT THAT
000273*    WD-IN-K IS PRINTED AS A SINGLE Y/N CHARACTER INSTEAD OF THE
000274*    FULL FIELD NAME.
000280     01  WS-VALID-DETAIL-LINE.
000285*        RAW DATE/TIME STAMP, UNEDITED - X(19) HOLDS THE FULL
000286*        yyyy-MM-dd HH:mm:ss TIMESTAMP WITH ROOM TO SPARE.
000290         05  WD-DATE               PIC X(19).
000300         05  FILLER                PIC X(02) VALUE SPACES.
000305*        ZERO-SUPPRESSED, TRAILING SIGN - SAME EDIT PICTURE ON
000306*        ALL THREE MONEY FIELDS BELOW SO THE COLUMNS LINE UP.
000310         05  WD-AMOUNT             PIC ZZZZZZZZ9.99-.
000320         05  FILLER                PIC X(02) VALUE SPACES.
000330         05  WD-CEILING            PIC ZZZZZZZZ9.99-.
000340         05  FILLER                PIC X(02) VALUE SPACES.
000350         05  WD-REMANENT           PIC ZZZZZZZZ9.99-.
000360         05  FILLER                PIC X(02) VALUE SPACES.
000365*        SINGLE-CHARACTER Y/N FLAG - PRINTED NARROW ON PURPOSE,
000366*        THE FULL FIELD NAME WOULD CROWD THE CAPTION LINE ABOVE.
000370         05  WD-IN-K               PIC X(01).
000380         05  FILLER                PIC X(65) VALUE SPACES.
000390
000391*    ONE DETAIL LINE PER RECORD WRITTEN TO INVALID-OUT - THE
000392*    REJECTION MESSAGE REPLACES THE CEILING/REMANENT/IN-K
000393*    COLUMNS PRINTED ON A VALID LINE, SINCE A REJECTED
000394*    TRANSACTION NEVER HAD A ROUND-UP APPLIED TO IT.
000400     01  WS-INVALID-DETAIL-LINE.
000405*        SAME DATE FIELD AS WD-DATE ABOVE.
000410         05  ID-DATE               PIC X(19).
000420         05  FILLER                PIC X(02) VALUE SPACES.
000425*        SAME EDIT PICTURE AS WD-AMOUNT ABOVE.
000430         05  ID-AMOUNT             PIC ZZZZZZZZ9.99-.
000440         05  FILLER                PIC X(02) VALUE SPACES.
000445*        HOLDS WHATEVER LITERAL PL-VALIDATE.CBL MOVED TO
000446*        WS-REJECT-MESSAGE - WIDE ENOUGH FOR THE LONGEST OF
000447*        THE THREE REJECTION TEXTS IN USE TODAY.
000450         05  ID-MESSAGE            PIC X(40).
000460         05  FILLER                PIC X(56) VALUE SPACES.
000470
000471*    FIVE TOTAL LINES BELOW, ONE PER RUN-STATISTIC, PRINTED IN
000472*    THIS ORDER BY 9400-PRINT-TOTALS IN PL-PERF-REPORT.CBL.
000480     01  WS-TOTAL-READ-LINE.
000485*        RECORDS READ OFF TRANS-FILE THIS RUN, WHETHER VALID,
000486*        INVALID OR BOTH.
000490         05  FILLER                PIC X(10) VALUE SPACES.
000500         05  FILLER                PIC X(24)
000510             VALUE "TRANSACTIONS READ ......".
000520         05  TL-READ-COUNT         PIC ZZZZZZ9.
000530         05  FILLER                PIC X(91) VALUE SPACES.
000540
000545*    SAME LAYOUT AS WS-TOTAL-READ-LINE ABOVE, ONLY THE CAPTION
000546*    TEXT AND THE COUNT FIELD NAME CHANGE.
000550     01  WS-TOTAL-VALID-LINE.
000560         05  FILLER                PIC X(10) VALUE SPACES.
000570         05  FILLER                PIC X(24)
000580             VALUE "VALID TRANSACTIONS .....".
000590         05  TL-VALID-COUNT        PIC ZZZZZZ9.
000600         05  FILLER                PIC X(91) VALUE SPACES.
000610
000615*    SAME LAYOUT AGAIN - INVALID COUNT THIS TIME.
000620     01  WS-TOTAL-INVALID-LINE.
000630         05  FILLER                PIC X(10) VALUE SPACES.
000640         05  FILLER                PIC X(24)
000650             VALUE "INVALID TRANSACTIONS ...".
000660         05  TL-INVALID-COUNT      PIC ZZZZZZ9.
000670         05  FILLER                PIC X(91) VALUE SPACES.
000680
000685*    A MONEY FIELD THIS TIME INSTEAD OF A PLAIN COUNT, SO THE
000686*    PRINT PICTURE CHANGES TO MATCH WD-AMOUNT/WD-CEILING ABOVE.
000690     01  WS-TOTAL-REMANENT-LINE.
000700         05  FILLER                PIC X(10) VALUE SPACES.
000710         05  FILLER                PIC X(24)
000720             VALUE "TOTAL REMANENT SWEPT ...".
000730         05  TL-REMANENT-AMT       PIC ZZZZZZZZ9.99-.
000740         05  FILLER                PIC X(85) VALUE SPACES.
000750
000751*    LAST LINE OF THE REPORT - THE ELAPSED WALL-CLOCK TIME OF
000752*    THE WHOLE RUN, FORMATTED HH:MM:SS.MMM BY 9300-COMPUTE-
000753*    ELAPSED IN PL-PERF-REPORT.CBL BEFORE IT IS MOVED HERE.
000755*        TL-ELAPSED-TIME IS ALPHANUMERIC, NOT NUMERIC EDITED -
000756*        THE COLONS AND PERIOD ARE ALREADY PART OF THE MOVED
000757*        WS-ELAPSED-DISPLAY GROUP FROM PL-PERF-REPORT.CBL.
000760     01  WS-TOTAL-ELAPSED-LINE.
000770         05  FILLER                PIC X(10) VALUE SPACES.
000780         05  FILLER                PIC X(24)
000790             VALUE "ELAPSED TIME ............".
000800         05  TL-ELAPSED-TIME       PIC X(12).
000810         05  FILLER                PIC X(86) VALUE SPACES.
