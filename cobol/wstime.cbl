000010******************************************************************
000020*    WSTIME.CBL
000030*    WORKING-STORAGE LIBRARY - JOB START/END TIME AND THE
000040*    ELAPSED-TIME BREAKDOWN USED BY PL-PERF-REPORT.CBL.
000050*
000060*    WS-JOB-START-TIME IS SET BY 1000-START-RUN (ACCEPT FROM
000070*    TIME) AND WS-JOB-END-TIME BY 9000-PRINT-TOTALS.  THE
000080*    ELAPSED FIELDS ARE FILLED IN BY 9100-COMPUTE-ELAPSED.
000090******************************************************************
000100*    CHANGE LOG
000110*    2026-08-09 RMC   ORIGINAL LIBRARY, TICKET SI-0118
000120******************************************************************
000130
000140     01  WS-JOB-START-TIME             PIC 9(08).
000150     01  WS-START-BROKEN REDEFINES WS-JOB-START-TIME.
000160         05  WS-START-HH                PIC 99.
000170         05  WS-START-MM                PIC 99.
000180         05  WS-START-SS                PIC 99.
000190         05  WS-START-CC                PIC 99.
000200
000210     01  WS-JOB-END-TIME               PIC 9(08).
000220     01  WS-END-BROKEN REDEFINES WS-JOB-END-TIME.
000230         05  WS-END-HH                  PIC 99.
000240         05  WS-END-MM                  PIC 99.
000250         05  WS-END-SS                  PIC 99.
000260         05  WS-END-CC                  PIC 99.
000270
000280     01  WS-ELAPSED-HNDSEC             PIC S9(9) COMP.
000290     01  WS-ELAPSED-BROKEN.
000300         05  WS-ELAPSED-HH              PIC 99.
000310         05  WS-ELAPSED-MM              PIC 99.
000320         05  WS-ELAPSED-SS              PIC 99.
000330         05  WS-ELAPSED-MS              PIC 999.
000340
000350*    WORK FIELDS FOR THE HH:MM:SS.mmm CONVERSION
000360     77  WS-ELAPSED-REMAINDER          PIC S9(9) COMP.
000370     77  WS-TODAY-HNDSEC               PIC S9(9) COMP.
000380     77  WS-START-HNDSEC               PIC S9(9) COMP.
000390
000400*    EDITED HH:MM:SS.mmm LAYOUT MOVED INTO TL-ELAPSED-TIME
000410     01  WS-ELAPSED-DISPLAY.
000420         05  ED-HH                      PIC 99.
000430         05  FILLER                     PIC X(01) VALUE ":".
000440         05  ED-MM                      PIC 99.
000450         05  FILLER                     PIC X(01) VALUE ":".
000460         05  ED-SS                      PIC 99.
000470         05  FILLER                     PIC X(01) VALUE ".".
000480         05  ED-MS                      PIC 999.
